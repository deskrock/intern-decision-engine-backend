000100******************************************************************
000110* LNRECS - LOAN DECISION SYSTEM - COMMON RECORD LAYOUTS
000120******************************************************************
000130* THIS MEMBER CONTAINS THE APPLICATION AND DECISION RECORD
000140* LAYOUTS SHARED BY ALL PROGRAMS IN THE CONSUMER LOAN
000150* DECISIONING RUN, PLUS THE PERSONAL-CODE BREAKOUT AND THE
000160* TUNABLE LIMITS USED TO GRADE AN APPLICATION.  COPY THIS
000170* MEMBER -- DO NOT HARD-CODE THESE LAYOUTS IN A PROGRAM.
000180******************************************************************
000190* MAINTENANCE LOG
000200* ----------------
000210* DATE       BY    REQUEST    DESCRIPTION
000220* ---------  ----  ---------  ------------------------------
000230* 04/02/87   RTC   INIT       ORIGINAL LAYOUT FOR LOANDEC RUN.
000240* 11/19/87   RTC   CR-0142    ADDED FILLER RESERVE TO BOTH
000250* 11/19/87   RTC              RECORDS FOR FUTURE BRANCH CODE.
000260* 06/08/90   DWK   CR-0390    CORRECTED SEGMENT-2 BOUNDARY
000270* 06/08/90   DWK              FROM 7999 TO 7499 PER UNDERWRITING.
000280* 02/14/94   DWK   CR-0711    ADDED LN-RISK-HORIZON-MONTHS SO
000290* 02/14/94   DWK              MATURITY-DATE LOGIC IS TABLE DRIVEN.
000300* 09/23/98   MPQ   CR-0955    CENTURY-SEX BREAKOUT EXTENDED TO
000310* 09/23/98   MPQ              COVER 2000S/2100S CODES (Y2K).
000320* 03/30/01   MPQ   CR-1066    RENAMED ERROR MESSAGE TABLE ENTRIES
000330* 03/30/01   MPQ              TO MATCH UNDERWRITING WORDING.
000340* 08/14/03   JLH   CR-1103    DROPPED THE CR-0142 FILLER RESERVE -
000350* 08/14/03   JLH              BRANCH CODE WAS NEVER IMPLEMENTED.
000360* 08/14/03   JLH              THE TAPE INTERCHANGE SPEC WITH LOAN
000370* 08/14/03   JLH              ORIGINATION PINS LOANAPP/LOANDEC AT
000380* 08/14/03   JLH              21/62 BYTES, NO RESERVE.
000390******************************************************************
000400
000410******************************************************************
000420* LOAN APPLICATION RECORD - ONE PER APPLICANT, READ FROM
000430* LOANAPP.  21 BYTES, NO RESERVE (CR-1103) -- THE TAPE
000440* INTERCHANGE SPEC WITH LOAN ORIGINATION PINS THIS RECORD
000450* AT 21 BYTES TO THE BYTE, SO DO NOT PAD IT BACK OUT.
000460******************************************************************
000470 01  LOAN-APPLICATION-REC.
000480     05  LNAP-PERSONAL-CODE          PIC X(11).
000490     05  LNAP-LOAN-AMOUNT-REQ        PIC 9(07).
000500     05  LNAP-LOAN-PERIOD-REQ        PIC 9(03).
000510
000520******************************************************************
000530* LOAN DECISION RECORD - ONE PER APPLICANT, WRITTEN TO
000540* LOANDEC.  62 BYTES, NO RESERVE (CR-1103) -- SAME TAPE
000550* INTERCHANGE SPEC AS LOAN-APPLICATION-REC ABOVE.
000560******************************************************************
000570 01  LOAN-DECISION-REC.
000580     05  LNDC-PERSONAL-CODE          PIC X(11).
000590     05  LNDC-DECISION-STATUS        PIC X(01).
000600         88  LNDC-APPROVED               VALUE "A".
000610         88  LNDC-REJECTED               VALUE "R".
000620     05  LNDC-LOAN-AMOUNT-APPR       PIC 9(07).
000630     05  LNDC-LOAN-PERIOD-APPR       PIC 9(03).
000640     05  LNDC-ERROR-MESSAGE          PIC X(40).
000650
000660******************************************************************
000670* PERSONAL-CODE WORKING LAYOUT - THE INPUT CODE IS MOVED
000680* HERE SO IT CAN BE VIEWED THREE WAYS: AS 11 PACKED DIGITS
000690* FOR THE CHECKSUM, AS THE CENTURY/SEX/BIRTH/SERIAL BREAKOUT
000700* FOR THE AGE AND CREDIT CHECKS, AND AS A BARE 4-DIGIT
000710* SERIAL+CHECK VALUE FOR THE CREDIT-MODIFIER BUCKET TEST.
000720******************************************************************
000730 01  LN-PERSONAL-CODE-WORK.
000740     05  LNPC-CODE                   PIC X(11).
000750     05  LNPC-CODE-NUM REDEFINES LNPC-CODE
000760                                     PIC 9(11).
000770     05  LNPC-CODE-BREAKOUT REDEFINES LNPC-CODE.
000780         10  LNPC-CENTURY-SEX        PIC 9(01).
000790             88  LNPC-CENTURY-1800S      VALUES 1 2.
000800             88  LNPC-CENTURY-1900S      VALUES 3 4.
000810             88  LNPC-CENTURY-2000S      VALUES 5 6.
000820             88  LNPC-CENTURY-2100S      VALUES 7 8.
000830         10  LNPC-BIRTH-YY           PIC 9(02).
000840         10  LNPC-BIRTH-MM           PIC 9(02).
000850         10  LNPC-BIRTH-DD           PIC 9(02).
000860         10  LNPC-SERIAL             PIC 9(03).
000870         10  LNPC-CHECK-DIGIT        PIC 9(01).
000880     05  LNPC-LAST-4-BREAKOUT REDEFINES LNPC-CODE.
000890         10  FILLER                  PIC X(07).
000900         10  LNPC-LAST-4-DIGITS      PIC 9(04).
000910
000920******************************************************************
000930* PROGRAM LIMITS - UNDERWRITING TUNES THESE; DO NOT CODE
000940* ANY OF THESE VALUES DIRECTLY INTO PROCEDURE DIVISION LOGIC.
000950******************************************************************
000960 01  LN-CONSTANTS.
000970     05  LN-MINIMUM-LOAN-AMOUNT      PIC 9(07) VALUE 0002000.
000980     05  LN-MAXIMUM-LOAN-AMOUNT      PIC 9(07) VALUE 0010000.
000990     05  LN-MINIMUM-LOAN-PERIOD      PIC 9(03) VALUE 012.
001000     05  LN-MAXIMUM-LOAN-PERIOD      PIC 9(03) VALUE 060.
001010     05  LN-MINIMUM-LOAN-AGE         PIC 9(03) VALUE 018.
001020     05  LN-MAXIMUM-LOAN-AGE-MALE    PIC 9(03) VALUE 074.
001030     05  LN-MAXIMUM-LOAN-AGE-FEMALE  PIC 9(03) VALUE 082.
001040     05  LN-RISK-HORIZON-MONTHS      PIC 9(03) VALUE 060.
001050     05  LN-DEBT-BUCKET-LIMIT        PIC 9(04) VALUE 2499.
001060     05  LN-SEGMENT-1-LIMIT          PIC 9(04) VALUE 4999.
001070     05  LN-SEGMENT-2-LIMIT          PIC 9(04) VALUE 7499.
001080     05  LN-SEGMENT-1-MODIFIER       PIC 9(04) VALUE 0100.
001090     05  LN-SEGMENT-2-MODIFIER       PIC 9(04) VALUE 0300.
001100     05  LN-SEGMENT-3-MODIFIER       PIC 9(04) VALUE 1000.
001110     05  FILLER                      PIC X(05).
001120
001130******************************************************************
001140* REJECTION MESSAGE TEXT - ORDER MUST MATCH THE LN-MSG-xxx
001150* SUBSCRIPTS USED IN THE PROCEDURE DIVISION (SEE LOANRUN).
001160******************************************************************
001170 01  LN-ERROR-MESSAGES.
001180     05  FILLER  PIC X(40) VALUE "Invalid personal ID code!".
001190     05  FILLER  PIC X(40) VALUE "Invalid loan amount!".
001200     05  FILLER  PIC X(40) VALUE "Invalid loan period!".
001210     05  FILLER  PIC X(40) VALUE "Invalid age".
001220     05  FILLER  PIC X(40) VALUE "No valid loan found!".
001230 01  LN-ERROR-MESSAGE-TABLE REDEFINES LN-ERROR-MESSAGES.
001240     05  LN-ERROR-MSG OCCURS 5 TIMES
001250                                     PIC X(40).
