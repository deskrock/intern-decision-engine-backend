000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOANRUN.
000120 AUTHOR.        R T CHIPMAN.
000130 INSTALLATION.  CONSUMER LOAN SERVICES DIVISION.
000140 DATE-WRITTEN.  04/02/87.
000150 DATE-COMPILED.
000160 SECURITY.      UNDERWRITING DATA - AUTHORIZED ACCESS ONLY.
000170******************************************************************
000180* LOANRUN - CONSUMER LOAN DECISIONING RUN
000190******************************************************************
000200* READS ONE APPLICATION PER APPLICANT FROM LOANAPP, GRADES IT
000210* AGAINST THE PERSONAL-CODE CHECKSUM, THE AGE RULES AND THE
000220* CREDIT-MODIFIER TABLE, RESOLVES THE LARGEST AMOUNT/PERIOD
000230* THE APPLICANT CAN CARRY, AND WRITES ONE LOANDEC RECORD PER
000240* APPLICATION.  AT END OF RUN A CONTROL REPORT OF COUNTS AND
000250* APPROVED-AMOUNT TOTAL IS WRITTEN TO LOANRPT.
000260******************************************************************
000270* MAINTENANCE LOG
000280* ----------------
000290* DATE       BY    REQUEST    DESCRIPTION
000300* ---------  ----  ---------  ------------------------------
000310* 04/02/87   RTC   INIT       ORIGINAL VERSION.  REPLACES THE
000320* 04/02/87   RTC              TELLER-WINDOW WORKSHEET CALC.
000330* 11/19/87   RTC   CR-0142    ADDED LOANRPT CONTROL REPORT AT
000340* 11/19/87   RTC              UNDERWRITING MANAGER REQUEST.
000350* 06/08/90   DWK   CR-0390    CORRECTED SEGMENT-2 UPPER LIMIT
000360* 06/08/90   DWK              IN 500-COMPUTE-CREDIT-MODIFIER.
000370* 02/14/94   DWK   CR-0711    MATURITY-DATE TEST REWRITTEN TO
000380* 02/14/94   DWK              USE LN-RISK-HORIZON-MONTHS SO A
000390* 02/14/94   DWK              FUTURE HORIZON CHANGE IS DATA
000400* 02/14/94   DWK              DRIVEN, NOT A RECOMPILE.
000410* 09/23/98   MPQ   CR-0955    Y2K: 120-OBTAIN-RUN-DATE MOVED
000420* 09/23/98   MPQ              FROM ACCEPT DATE (2-DIGIT YY) TO
000430* 09/23/98   MPQ              ACCEPT DATE YYYYMMDD.  CENTURY
000440* 09/23/98   MPQ              BREAKOUT IN 312 EXTENDED FOR        Y2K-0955
000450* 09/23/98   MPQ              CODES ISSUED IN THE 2000S.
000460* 03/30/01   MPQ   CR-1066    REJECT MESSAGE TEXT MOVED INTO
000470* 03/30/01   MPQ              LNRECS SO WORDING CHANGES NO
000480* 03/30/01   MPQ              LONGER REQUIRE A LOANRUN RECOMP.
000490* 08/14/03   JLH   CR-1103    AUDIT FOLLOW-UP.  RECORD LENGTHS
000500* 08/14/03   JLH              DROPPED TO 21/62 BYTES TO MATCH THE
000510* 08/14/03   JLH              CR-1103 CHANGE IN LNRECS (FILLER
000520* 08/14/03   JLH              RESERVE REMOVED).  ALSO FOUND AND
000530* 08/14/03   JLH              FIXED WS-COUNTERS WITH NO VALUE
000540* 08/14/03   JLH              ZERO -- A COLD START COULD CARRY
000550* 08/14/03   JLH              GARBAGE INTO THE LOANRPT TOTALS.
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.   IBM-370.
000610 OBJECT-COMPUTER.   IBM-370.
000620* UPSI-0 IS SET ON THE JOB CARD WHEN OPERATIONS RERUNS THIS
000630* STEP AGAINST A CORRECTED LOANAPP.  LOANRUN ITSELF DOES
000640* NOT BRANCH ON IT TODAY; IT IS CARRIED HERE SO THE SWITCH
000650* NAME EXISTS THE DAY SOMEONE NEEDS A RERUN-VS-FIRST-RUN
000660* DISTINCTION IN THE CONTROL REPORT HEADING.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     UPSI-0 IS LN-RERUN-SWITCH
000700         ON STATUS IS LN-RERUN-REQUESTED
000710         OFF STATUS IS LN-NORMAL-RUN.
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT LOAN-APPLICATION-FILE ASSIGN TO LOANAPP
000760         ORGANIZATION IS SEQUENTIAL.
000770
000780     SELECT LOAN-DECISION-FILE ASSIGN TO LOANDEC
000790         ORGANIZATION IS SEQUENTIAL.
000800
000810     SELECT CONTROL-REPORT-FILE ASSIGN TO LOANRPT
000820         ORGANIZATION IS SEQUENTIAL.
000830
000840* LOANRUNJ
000850* //LOANRUN  JOB 1,NOTIFY=&SYSUID
000860* //***************************************************/
000870* //COBRUN  EXEC IGYWCL
000880* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LOANRUN),DISP=SHR
000890* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LOANRUN),DISP=SHR
000900* //***************************************************/
000910* // IF RC = 0 THEN
000920* //***************************************************/
000930* //RUN     EXEC PGM=LOANRUN
000940* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
000950* //LOANAPP   DD DSN=&SYSUID..INPUT(APPLICS),DISP=SHR
000960* //LOANDEC   DD DSN=&SYSUID..OUTPUT(DECISNS),DISP=SHR
000970* //LOANRPT   DD SYSOUT=*,OUTLIM=15000
000980* //CEEDUMP   DD DUMMY
000990* //SYSUDUMP  DD DUMMY
001000* //***************************************************/
001010* // ELSE
001020* // ENDIF
001030
001040 DATA DIVISION.
001050 FILE SECTION.
001060******************************************************************
001070* INPUT APPLICATION FILE - RAW 21-BYTE RECORD, NO RESERVE
001080* (CR-1103).  THE REAL FIELD LAYOUT IS IN LOAN-APPLICATION-
001090* REC (COPY LNRECS) BELOW; READ ... INTO MOVES THIS BUFFER
001100* TO THAT LAYOUT.
001110******************************************************************
001120 FD  LOAN-APPLICATION-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 21 CHARACTERS
001150     DATA RECORD IS LOAN-APPLICATION-IO-REC.
001160 01  LOAN-APPLICATION-IO-REC        PIC X(21).
001170
001180******************************************************************
001190* OUTPUT DECISION FILE - RAW 62-BYTE RECORD, NO RESERVE
001200* (CR-1103).  BUILT FROM LOAN-DECISION-REC (COPY LNRECS)
001210* BY WRITE ... FROM.
001220******************************************************************
001230 FD  LOAN-DECISION-FILE
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 62 CHARACTERS
001260     DATA RECORD IS LOAN-DECISION-IO-REC.
001270 01  LOAN-DECISION-IO-REC           PIC X(62).
001280
001290******************************************************************
001300* CONTROL REPORT - HEADING AND TRAILER LINES ONLY; THERE
001310* IS NO DETAIL LINE BECAUSE LOANDEC ALREADY CARRIES ONE
001320* RECORD PER DECISION.
001330******************************************************************
001340 FD  CONTROL-REPORT-FILE
001350     LABEL RECORDS ARE OMITTED
001360     RECORD CONTAINS 80 CHARACTERS
001370     DATA RECORD IS CTL-RPT-REC.
001380 01  CTL-RPT-REC                    PIC X(80).
001390
001400 WORKING-STORAGE SECTION.
001410******************************************************************
001420* COMMON APPLICATION/DECISION RECORD LAYOUTS, PERSONAL-CODE
001430* BREAKOUT, PROGRAM LIMITS AND REJECT MESSAGE TABLE.
001440******************************************************************
001450 COPY LNRECS.
001460
001470* WS-SUBSCRIPT WALKS EVERY OCCURS TABLE IN THIS PROGRAM --
001480* THE TWO CHECK-DIGIT WEIGHT TABLES AND THE REPORT LINE
001490* TABLES.  WS-MSG-SUBSCRIPT IS SEPARATE SO A REJECT LOOKUP
001500* NEVER CLOBBERS A WEIGHT-TABLE WALK IN PROGRESS.
001510 77  WS-SUBSCRIPT                   PIC 9(02) COMP.
001520 77  WS-MSG-SUBSCRIPT                PIC 9(02) COMP.
001530
001540******************************************************************
001550* RUN SWITCHES
001560******************************************************************
001570* WS-REJECT-SW IS RESET TO "N" AT THE TOP OF EVERY
001580* APPLICATION (SEE 250-PROCESS-ONE-APPLICATION) AND SET TO
001590* "Y" BY WHICHEVER VALIDATION STEP FIRST FAILS.  ONCE SET
001600* IT IS NOT CLEARED AGAIN UNTIL THE NEXT APPLICATION.
001610 01  WS-SWITCHES.
001620     05  WS-LOANAPP-EOF-SW           PIC X(01) VALUE "N".
001630         88  LOANAPP-EOF                  VALUE "Y".
001640     05  WS-REJECT-SW                PIC X(01) VALUE "N".
001650         88  WS-APPLICATION-REJECTED      VALUE "Y".
001660     05  FILLER                      PIC X(05).
001670
001680******************************************************************
001690* RUN CONTROL TOTALS - MOVED TO THE TRAILER LINES AT EOF.
001700* CR-1103: ALL THREE NOW CARRY VALUE ZERO.  NONE OF THEM IS
001710* EVER MOVED-TO BEFORE 800-ACCUMULATE-CONTROL-TOTALS FIRST
001720* ADDS TO THEM, SO WITHOUT AN EXPLICIT VALUE CLAUSE A COLD
001730* START COULD START THE RUN WITH WHATEVER GARBAGE WAS LEFT
001740* IN STORAGE FROM THE PRIOR JOB STEP.
001750******************************************************************
001760 01  WS-COUNTERS.
001770     05  WS-COUNT-APPROVED           PIC 9(05) COMP VALUE ZERO.
001780     05  WS-COUNT-REJECTED           PIC 9(05) COMP VALUE ZERO.
001790     05  WS-SUM-LOAN-AMOUNT-APPR     PIC 9(09) COMP VALUE ZERO.
001800     05  FILLER                      PIC X(05).
001810
001820******************************************************************
001830* CHECK-DIGIT WORK AREA.  THE TWO WEIGHT TABLES BELOW ARE
001840* LOADED BY FILLER/REDEFINES THE WAY THIS SHOP HAS ALWAYS
001850* LOADED SMALL CONSTANT TABLES -- SEE CR-0142 NOTE BELOW.
001860* A VALUE CLAUSE ON EACH OCCURS ENTRY WOULD DO THE SAME
001870* JOB BUT THIS SHOP HAS CARRIED THE LOAD-THEN-REDEFINE
001880* IDIOM FORWARD FROM THE CARD-IMAGE DAYS AND THERE HAS
001890* NEVER BEEN A REASON TO CHANGE IT.
001900******************************************************************
001910 01  WS-WEIGHT-TABLE-1-LOAD.
001920     05  FILLER                      PIC 9 VALUE 1.
001930     05  FILLER                      PIC 9 VALUE 2.
001940     05  FILLER                      PIC 9 VALUE 3.
001950     05  FILLER                      PIC 9 VALUE 4.
001960     05  FILLER                      PIC 9 VALUE 5.
001970     05  FILLER                      PIC 9 VALUE 6.
001980     05  FILLER                      PIC 9 VALUE 7.
001990     05  FILLER                      PIC 9 VALUE 8.
002000     05  FILLER                      PIC 9 VALUE 9.
002010     05  FILLER                      PIC 9 VALUE 1.
002020 01  WS-WEIGHT-TABLE-1 REDEFINES WS-WEIGHT-TABLE-1-LOAD.
002030     05  WS-WEIGHT-1                 PIC 9 OCCURS 10 TIMES.
002040
002050 01  WS-WEIGHT-TABLE-2-LOAD.
002060     05  FILLER                      PIC 9 VALUE 3.
002070     05  FILLER                      PIC 9 VALUE 4.
002080     05  FILLER                      PIC 9 VALUE 5.
002090     05  FILLER                      PIC 9 VALUE 6.
002100     05  FILLER                      PIC 9 VALUE 7.
002110     05  FILLER                      PIC 9 VALUE 8.
002120     05  FILLER                      PIC 9 VALUE 9.
002130     05  FILLER                      PIC 9 VALUE 1.
002140     05  FILLER                      PIC 9 VALUE 2.
002150     05  FILLER                      PIC 9 VALUE 3.
002160 01  WS-WEIGHT-TABLE-2 REDEFINES WS-WEIGHT-TABLE-2-LOAD.
002170     05  WS-WEIGHT-2                 PIC 9 OCCURS 10 TIMES.
002180
002190* WORK FIELDS FOR THE TWO CHECK-DIGIT PASSES -- SEE
002200* 320-VALIDATE-CHECK-DIGIT.  WS-CS-SUM-1/2 ACCUMULATE THE
002210* WEIGHTED DIGITS; WS-CS-QUOTIENT IS THROWAWAY (DIVIDE
002220* REQUIRES A GIVING FIELD EVEN WHEN ONLY THE REMAINDER IS
002230* WANTED).
002240 01  WS-CHECKSUM-FIELDS.
002250     05  WS-CS-DIGIT                 PIC 9(01).
002260     05  WS-CS-PRODUCT               PIC 9(03) COMP.
002270     05  WS-CS-SUM-1                 PIC 9(04) COMP.
002280     05  WS-CS-SUM-2                 PIC 9(04) COMP.
002290     05  WS-CS-QUOTIENT              PIC 9(04) COMP.
002300     05  WS-CS-REMAINDER-1           PIC 9(02) COMP.
002310     05  WS-CS-REMAINDER-2           PIC 9(02) COMP.
002320     05  WS-CS-EXPECTED-DIGIT        PIC 9(01) COMP.
002330
002340******************************************************************
002350* CALENDAR AND AGE WORK AREA
002360******************************************************************
002370* TODAY IS ACCEPTED ONCE AT THE TOP OF THE RUN AND HELD
002380* HERE FOR EVERY APPLICATION -- A RUN THAT CROSSES MIDNIGHT
002390* STILL GRADES EVERY APPLICATION AGAINST THE SAME DATE.
002400* WS-TODAY-MMDD REDEFINES THE GROUP AS A SINGLE MMDD
002410* NUMBER SO A BIRTHDAY TEST CAN COMPARE IT IN ONE STEP
002420* (SEE 420-CHECK-MINIMUM-AGE).
002430 01  WS-TODAY.
002440     05  WS-TODAY-CCYY               PIC 9(04).
002450     05  WS-TODAY-MM                 PIC 9(02).
002460     05  WS-TODAY-DD                 PIC 9(02).
002470 01  WS-TODAY-MMDD REDEFINES WS-TODAY.
002480     05  FILLER                      PIC 9(04).
002490     05  WS-TODAY-MD                 PIC 9(04).
002500
002510* WS-DATE-WORK IS SHARED BY THE CALENDAR-DATE EDIT (310/
002520* 314/316) AND HOLDS NOTHING BEYOND THE CURRENT PERSONAL-
002530* CODE BEING CHECKED -- IT IS RESET EACH TIME THROUGH.
002540 01  WS-DATE-WORK.
002550     05  WS-CENTURY-BASE             PIC 9(04) COMP.
002560     05  WS-DAYS-IN-MONTH            PIC 9(02) COMP.
002570     05  WS-LEAP-QUOTIENT            PIC 9(04) COMP.
002580     05  WS-LEAP-REMAINDER-A         PIC 9(02) COMP.
002590     05  WS-LEAP-REMAINDER-B         PIC 9(02) COMP.
002600     05  WS-LEAP-REMAINDER-C         PIC 9(02) COMP.
002610
002620* AGE AND MATURITY-DATE WORK AREA.  CLEARED IMPLICITLY BY
002630* THE COMPUTE STATEMENTS THAT FILL IT EACH PASS THROUGH
002640* 400-VALIDATE-AGE-ELIGIBILITY.  WS-MATURITY-YYYYMMDD
002650* IS HOW FAR OUT THE LOAN RUNS IF EXTENDED TO THE RISK
002660* HORIZON; WS-MAX-AGE-YYYYMMDD IS THE CALENDAR DATE THE
002670* APPLICANT REACHES THE SHOP MAXIMUM AGE.  430 REJECTS
002680* WHEN THE SECOND DATE COMES BEFORE THE FIRST.
002690 01  WS-AGE-WORK.
002700     05  WS-BIRTH-CCYY               PIC 9(04) COMP.
002710     05  WS-BIRTH-MMDD               PIC 9(04) COMP.
002720     05  WS-AGE-YEARS                PIC 9(03) COMP.
002730     05  WS-HORIZON-YEARS            PIC 9(02) COMP.
002740     05  WS-MATURITY-CCYY            PIC 9(04) COMP.
002750     05  WS-MATURITY-YYYYMMDD        PIC 9(08) COMP.
002760     05  WS-MAX-AGE-CCYY             PIC 9(04) COMP.
002770     05  WS-MAX-AGE-YYYYMMDD         PIC 9(08) COMP.
002780     05  WS-GENDER-REMAINDER         PIC 9(01) COMP.
002790     05  WS-GENDER-SW                PIC X(01).
002800         88  WS-APPLICANT-MALE           VALUE "M".
002810         88  WS-APPLICANT-FEMALE         VALUE "F".
002820
002830******************************************************************
002840* LOAN AMOUNT/PERIOD RESOLUTION WORK AREA.  WS-CREDIT-
002850* MODIFIER COMES FROM 500-COMPUTE-CREDIT-MODIFIER; THE
002860* OTHER TWO FIELDS ARE WORKED BY 600/610 WHILE THE PERIOD
002870* IS BEING EXTENDED.
002880******************************************************************
002890 01  WS-LOAN-WORK.
002900     05  WS-CREDIT-MODIFIER          PIC 9(04) COMP.
002910     05  WS-WORK-PERIOD              PIC 9(03) COMP.
002920     05  WS-CANDIDATE-AMOUNT         PIC 9(09) COMP.
002930
002940******************************************************************
002950* CONTROL REPORT HEADING LINES - LOADED HERE, WRITTEN TO
002960* LOANRPT BY 130-WRITE-REPORT-HEADINGS.  EACH 05-LEVEL LINE
002970* IS BUILT TO THE FULL 80-BYTE WIDTH WITH TRAILING SPACES
002980* SO THE REDEFINED TABLE BELOW CAN TREAT ALL THREE THE
002990* SAME WAY.
003000******************************************************************
003010 01  WS-REPORT-HEADINGS.
003020     05  WS-RPT-HDR-LN1.
003030         10  FILLER                  PIC X(30)
003040             VALUE "CONSUMER LOAN DECISIONING RUN".
003050         10  FILLER                  PIC X(50) VALUE SPACES.
003060     05  WS-RPT-HDR-LN2.
003070         10  FILLER                  PIC X(10)
003080             VALUE "RUN DATE: ".
003090         10  WS-RPT-RUN-DATE.
003100             15  WS-RPT-RUN-MM       PIC 99.
003110             15  FILLER              PIC X VALUE "/".
003120             15  WS-RPT-RUN-DD       PIC 99.
003130             15  FILLER              PIC X VALUE "/".
003140             15  WS-RPT-RUN-CCYY     PIC 9(04).
003150         10  FILLER                  PIC X(60) VALUE SPACES.
003160     05  WS-RPT-HDR-LN3.
003170         10  FILLER                  PIC X(80) VALUE ALL "-".
003180 01  WS-HDR-LINE-TABLE REDEFINES WS-REPORT-HEADINGS.
003190     05  WS-RPT-HDR-LINE OCCURS 3 TIMES
003200                                     PIC X(80).
003210
003220******************************************************************
003230* CONTROL REPORT TRAILER LINES - LOADED AT EOF BY
003240* 900-WRITE-CONTROL-REPORT FROM WS-COUNTERS ABOVE.  THE
003250* CAPTION TEXT IS FIXED; ONLY THE EDITED NUMBER AFTER EACH
003260* CAPTION CHANGES FROM RUN TO RUN.
003270******************************************************************
003280 01  WS-REPORT-TRAILER.
003290     05  WS-RPT-TRL-LN1.
003300         10  FILLER                  PIC X(20)
003310             VALUE "COUNT APPROVED......".
003320         10  WS-RPT-COUNT-APPR       PIC ZZZZ9.
003330         10  FILLER                  PIC X(55) VALUE SPACES.
003340     05  WS-RPT-TRL-LN2.
003350         10  FILLER                  PIC X(20)
003360             VALUE "COUNT REJECTED......".
003370         10  WS-RPT-COUNT-REJ        PIC ZZZZ9.
003380         10  FILLER                  PIC X(55) VALUE SPACES.
003390     05  WS-RPT-TRL-LN3.
003400         10  FILLER                  PIC X(20)
003410             VALUE "SUM LOAN AMT APPR...".
003420         10  WS-RPT-SUM-AMT          PIC ZZZZZZZZ9.
003430         10  FILLER                  PIC X(51) VALUE SPACES.
003440 01  WS-TRL-LINE-TABLE REDEFINES WS-REPORT-TRAILER.
003450     05  WS-RPT-TRL-LINE OCCURS 3 TIMES
003460                                     PIC X(80).
003470
003480******************************************************************
003490* PROCEDURE DIVISION
003500******************************************************************
003510 PROCEDURE DIVISION.
003520
003530******************************************************************
003540* TOP OF THE RUN.  OPEN, STAMP THE HEADINGS WITH TODAY'S
003550* DATE, THEN CYCLE 250-PROCESS-ONE-APPLICATION UNTIL LOANAPP
003560* RUNS OUT.  THE CONTROL REPORT IS NOT WRITTEN UNTIL EVERY
003570* APPLICATION HAS BEEN GRADED, SO ITS TOTALS ALWAYS TIE TO
003580* THE FULL LOANDEC FILE.
003590******************************************************************
003600 100-MAIN-PROCESS.
003610     PERFORM 110-OPEN-FILES
003620     PERFORM 120-OBTAIN-RUN-DATE
003630     PERFORM 130-WRITE-REPORT-HEADINGS
003640         VARYING WS-SUBSCRIPT FROM 1 BY 1
003650         UNTIL WS-SUBSCRIPT > 3
003660     PERFORM 200-READ-LOAN-APPLICATION
003670     PERFORM 250-PROCESS-ONE-APPLICATION THRU 250-EXIT
003680         UNTIL LOANAPP-EOF
003690     PERFORM 900-WRITE-CONTROL-REPORT
003700     PERFORM 950-CLOSE-FILES
003710     STOP RUN.
003720
003730* LOANAPP IS READ FOR INPUT, LOANDEC AND LOANRPT FOR
003740* OUTPUT.  ALL THREE ARE SEQUENTIAL AND STAY OPEN FOR THE
003750* LIFE OF THE RUN -- THERE IS NO RESTART-MIDWAY PROVISION.
003760* IF LOANAPP IS EMPTY THE RUN STILL OPENS LOANDEC AND
003770* LOANRPT AND WRITES A ZERO-COUNT TRAILER; THIS HAS COME
003780* UP MORE THAN ONCE WHEN A PRIOR JCL STEP FAILED TO BUILD
003790* THE APPLICS DATA SET.
003800 110-OPEN-FILES.
003810     OPEN INPUT LOAN-APPLICATION-FILE
003820     OPEN OUTPUT LOAN-DECISION-FILE
003830     OPEN OUTPUT CONTROL-REPORT-FILE.
003840
003850* Y2K-0955: WAS "ACCEPT WS-TODAY-YY FROM DATE" (2-DIGIT           Y2K-0955
003860* YEAR).  NOW ACCEPTS THE FULL 4-DIGIT CENTURY+YEAR SO            Y2K-0955
003870* WS-TODAY-CCYY NEVER HAS TO GUESS THE CENTURY.                   Y2K-0955
003880* THE RUN-DATE LINE IN THE HEADING IS BUILT HERE, NOT IN
003890* 130, SINCE THE DATE IS ONLY EVER NEEDED ONCE PER RUN.
003900 120-OBTAIN-RUN-DATE.
003910     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
003920     MOVE WS-TODAY-MM TO WS-RPT-RUN-MM
003930     MOVE WS-TODAY-DD TO WS-RPT-RUN-DD
003940     MOVE WS-TODAY-CCYY TO WS-RPT-RUN-CCYY.
003950
003960* CALLED THREE TIMES BY THE PERFORM VARYING IN 100-MAIN-
003970* PROCESS, ONCE PER SUBSCRIPT -- TITLE LINE, RUN-DATE LINE,
003980* THEN THE DASHED RULE.  SAME TABLE-WALK IDIOM AS THE
003990* TRAILER LINES AT END OF RUN (SEE 900/910 BELOW).  THE
004000* HEADING IS WRITTEN EXACTLY ONCE, BEFORE THE FIRST
004010* APPLICATION IS READ, SO IT NEVER REPEATS NO MATTER HOW
004020* LONG THE RUN.
004030 130-WRITE-REPORT-HEADINGS.
004040     WRITE CTL-RPT-REC FROM WS-RPT-HDR-LINE (WS-SUBSCRIPT).
004050
004060* READ ... INTO LOADS LOAN-APPLICATION-REC DIRECTLY FROM
004070* THE RAW FD BUFFER SO THE REST OF THE PROGRAM NEVER HAS
004080* TO TOUCH LOAN-APPLICATION-IO-REC AGAIN.  THIS PARAGRAPH
004090* IS PERFORMED TWICE -- ONCE COLD AT 100-MAIN-PROCESS TO
004100* PRIME THE LOOP, THEN ONCE MORE AT THE BOTTOM OF EVERY
004110* 250-PROCESS-ONE-APPLICATION PASS.
004120 200-READ-LOAN-APPLICATION.
004130     READ LOAN-APPLICATION-FILE INTO LOAN-APPLICATION-REC
004140         AT END
004150             MOVE "Y" TO WS-LOANAPP-EOF-SW
004160     END-READ.
004170
004180******************************************************************
004190* ONE APPLICATION, START TO FINISH.  EACH VALIDATION STEP
004200* SETS WS-REJECT-SW AND WS-MSG-SUBSCRIPT AND DROPS OUT TO
004210* 250-REJECT; ONLY AN APPLICATION THAT CLEARS EVERY STEP
004220* REACHES 700-WRITE-APPROVED-DECISION.  THE FOUR GO TO
004230* 250-REJECT LINES BELOW ARE DELIBERATE -- AN IF-NESTED
004240* VERSION OF THE SAME LOGIC WAS TRIED YEARS AGO AND PROVED
004250* HARDER TO FOLLOW THAN THIS STRAIGHT-LINE FORM.
004260******************************************************************
004270 250-PROCESS-ONE-APPLICATION.
004280     MOVE "N" TO WS-REJECT-SW
004290     MOVE LNAP-PERSONAL-CODE TO LNPC-CODE
004300     PERFORM 300-VALIDATE-APPLICATION THRU 300-EXIT
004310     IF WS-APPLICATION-REJECTED
004320         GO TO 250-REJECT
004330     END-IF
004340     PERFORM 400-VALIDATE-AGE-ELIGIBILITY THRU 400-EXIT
004350     IF WS-APPLICATION-REJECTED
004360         GO TO 250-REJECT
004370     END-IF
004380     PERFORM 500-COMPUTE-CREDIT-MODIFIER THRU 500-EXIT
004390     IF WS-APPLICATION-REJECTED
004400         GO TO 250-REJECT
004410     END-IF
004420     PERFORM 600-RESOLVE-LOAN-AMOUNT-PERIOD THRU 600-EXIT
004430     IF WS-APPLICATION-REJECTED
004440         GO TO 250-REJECT
004450     END-IF
004460     PERFORM 700-WRITE-APPROVED-DECISION
004470     GO TO 250-CONTINUE.
004480 250-REJECT.
004490     PERFORM 710-WRITE-REJECTED-DECISION.
004500 250-CONTINUE.
004510     PERFORM 800-ACCUMULATE-CONTROL-TOTALS
004520     PERFORM 200-READ-LOAN-APPLICATION.
004530 250-EXIT.
004540     EXIT.
004550
004560******************************************************************
004570* BUSINESS RULE 1 - PERSONAL-CODE VALIDITY (FORMAT, REAL
004580* CALENDAR DATE AND CHECK DIGIT).  REJECT MESSAGE 1.
004590******************************************************************
004600 300-VALIDATE-APPLICATION.
004610     PERFORM 310-VALIDATE-PERSONAL-CODE THRU 310-EXIT
004620     IF WS-APPLICATION-REJECTED
004630         GO TO 300-EXIT
004640     END-IF
004650     PERFORM 320-VALIDATE-CHECK-DIGIT THRU 320-TEST-DIGIT
004660     IF WS-APPLICATION-REJECTED
004670         GO TO 300-EXIT
004680     END-IF
004690     PERFORM 330-VALIDATE-LOAN-AMOUNT
004700     IF WS-APPLICATION-REJECTED
004710         GO TO 300-EXIT
004720     END-IF
004730     PERFORM 340-VALIDATE-LOAN-PERIOD.
004740 300-EXIT.
004750     EXIT.
004760
004770* ELEVEN DIGITS, FIRST DIGIT A VALID CENTURY/SEX CODE
004780* (1-8), REST A REAL CALENDAR DATE AND A SERIAL/CHECK
004790* PAIR.  310 CHECKS THE FIRST TWO; 312/314/316 CHECK THE
004800* DATE; 320 CHECKS THE CHECK DIGIT.  ALL FOUR SHARE REJECT
004810* MESSAGE 1 -- UNDERWRITING HAS NEVER WANTED TO TELL AN
004820* APPLICANT WHICH PART OF THE CODE WAS WRONG.
004830 310-VALIDATE-PERSONAL-CODE.
004840     IF LNPC-CODE NOT NUMERIC
004850         MOVE 1 TO WS-MSG-SUBSCRIPT
004860         MOVE "Y" TO WS-REJECT-SW
004870         GO TO 310-EXIT
004880     END-IF
004890     IF LNPC-CENTURY-SEX < 1 OR LNPC-CENTURY-SEX > 8
004900         MOVE 1 TO WS-MSG-SUBSCRIPT
004910         MOVE "Y" TO WS-REJECT-SW
004920         GO TO 310-EXIT
004930     END-IF
004940     PERFORM 312-DERIVE-CENTURY-BASE
004950     PERFORM 314-VALIDATE-CALENDAR-DATE THRU 314-EXIT.
004960 310-EXIT.
004970     EXIT.
004980
004990* Y2K-0955: CENTURY TABLE EXTENDED FROM 1800S/1900S ONLY          Y2K-0955
005000* TO COVER CODES ISSUED IN THE 2000S AND 2100S.                   Y2K-0955
005010 312-DERIVE-CENTURY-BASE.
005020     EVALUATE TRUE
005030         WHEN LNPC-CENTURY-1800S
005040             MOVE 1800 TO WS-CENTURY-BASE
005050         WHEN LNPC-CENTURY-1900S
005060             MOVE 1900 TO WS-CENTURY-BASE
005070         WHEN LNPC-CENTURY-2000S
005080             MOVE 2000 TO WS-CENTURY-BASE
005090         WHEN LNPC-CENTURY-2100S
005100             MOVE 2100 TO WS-CENTURY-BASE
005110     END-EVALUATE
005120     COMPUTE WS-BIRTH-CCYY =
005130         WS-CENTURY-BASE + LNPC-BIRTH-YY.
005140
005150* A PERSONAL CODE CAN BE NUMERICALLY VALID AND STILL CARRY
005160* A BIRTH DATE THAT NEVER EXISTED (MONTH 13, FEBRUARY 30) --
005170* THIS PARAGRAPH CATCHES THAT BEFORE THE CODE IS TRUSTED
005180* FOR AGE OR CHECK-DIGIT WORK.
005190 314-VALIDATE-CALENDAR-DATE.
005200     IF LNPC-BIRTH-MM < 1 OR LNPC-BIRTH-MM > 12
005210         MOVE 1 TO WS-MSG-SUBSCRIPT
005220         MOVE "Y" TO WS-REJECT-SW
005230         GO TO 314-EXIT
005240     END-IF
005250     MOVE 31 TO WS-DAYS-IN-MONTH
005260     EVALUATE LNPC-BIRTH-MM
005270         WHEN 4
005280         WHEN 6
005290         WHEN 9
005300         WHEN 11
005310             MOVE 30 TO WS-DAYS-IN-MONTH
005320         WHEN 2
005330             PERFORM 316-DETERMINE-FEBRUARY-DAYS THRU 316-EXIT
005340         WHEN OTHER
005350             CONTINUE
005360     END-EVALUATE
005370     IF LNPC-BIRTH-DD < 1 OR
005380        LNPC-BIRTH-DD > WS-DAYS-IN-MONTH
005390         MOVE 1 TO WS-MSG-SUBSCRIPT
005400         MOVE "Y" TO WS-REJECT-SW
005410     END-IF.
005420 314-EXIT.
005430     EXIT.
005440
005450* STANDARD LEAP-YEAR TEST: DIVISIBLE BY 4, EXCEPT CENTURY
005460* YEARS WHICH MUST ALSO BE DIVISIBLE BY 400.  2000 WAS A
005470* LEAP YEAR UNDER THIS RULE; 1900 AND 2100 ARE NOT.
005480 316-DETERMINE-FEBRUARY-DAYS.
005490     DIVIDE WS-BIRTH-CCYY BY 4
005500         GIVING WS-LEAP-QUOTIENT
005510         REMAINDER WS-LEAP-REMAINDER-A
005520     IF WS-LEAP-REMAINDER-A NOT = 0
005530         MOVE 28 TO WS-DAYS-IN-MONTH
005540         GO TO 316-EXIT
005550     END-IF
005560     DIVIDE WS-BIRTH-CCYY BY 100
005570         GIVING WS-LEAP-QUOTIENT
005580         REMAINDER WS-LEAP-REMAINDER-B
005590     IF WS-LEAP-REMAINDER-B NOT = 0
005600         MOVE 29 TO WS-DAYS-IN-MONTH
005610         GO TO 316-EXIT
005620     END-IF
005630     DIVIDE WS-BIRTH-CCYY BY 400
005640         GIVING WS-LEAP-QUOTIENT
005650         REMAINDER WS-LEAP-REMAINDER-C
005660     IF WS-LEAP-REMAINDER-C = 0
005670         MOVE 29 TO WS-DAYS-IN-MONTH
005680     ELSE
005690         MOVE 28 TO WS-DAYS-IN-MONTH
005700     END-IF.
005710 316-EXIT.
005720     EXIT.
005730
005740******************************************************************
005750* PERSONAL-CODE CHECK-DIGIT ALGORITHM.  WEIGHT
005760* TABLES ARE WS-WEIGHT-TABLE-1/2 ABOVE.  IF THE FIRST-PASS
005770* REMAINDER IS 10 A SECOND WEIGHT TABLE IS TRIED; IF THAT
005780* ALSO COMES BACK 10 THE EXPECTED DIGIT IS ZERO.
005790******************************************************************
005800 320-VALIDATE-CHECK-DIGIT.
005810     MOVE 0 TO WS-CS-SUM-1
005820     PERFORM 322-SUM-WEIGHT-TABLE-1
005830         VARYING WS-SUBSCRIPT FROM 1 BY 1
005840         UNTIL WS-SUBSCRIPT > 10
005850     DIVIDE WS-CS-SUM-1 BY 11
005860         GIVING WS-CS-QUOTIENT
005870         REMAINDER WS-CS-REMAINDER-1
005880     IF WS-CS-REMAINDER-1 < 10
005890         MOVE WS-CS-REMAINDER-1 TO WS-CS-EXPECTED-DIGIT
005900         GO TO 320-TEST-DIGIT
005910     END-IF
005920     MOVE 0 TO WS-CS-SUM-2
005930     PERFORM 324-SUM-WEIGHT-TABLE-2
005940         VARYING WS-SUBSCRIPT FROM 1 BY 1
005950         UNTIL WS-SUBSCRIPT > 10
005960     DIVIDE WS-CS-SUM-2 BY 11
005970         GIVING WS-CS-QUOTIENT
005980         REMAINDER WS-CS-REMAINDER-2
005990     IF WS-CS-REMAINDER-2 < 10
006000         MOVE WS-CS-REMAINDER-2 TO WS-CS-EXPECTED-DIGIT
006010     ELSE
006020         MOVE 0 TO WS-CS-EXPECTED-DIGIT
006030     END-IF.
006040 320-TEST-DIGIT.
006050     IF LNPC-CHECK-DIGIT NOT = WS-CS-EXPECTED-DIGIT
006060         MOVE 1 TO WS-MSG-SUBSCRIPT
006070         MOVE "Y" TO WS-REJECT-SW
006080     END-IF.
006090
006100* REFERENCE MODIFICATION (WS-SUBSCRIPT:1) PULLS ONE DIGIT
006110* OUT OF LNPC-CODE WITHOUT REDEFINING IT YET AGAIN AS A
006120* PER-DIGIT TABLE.  WS-CS-DIGIT IS MOVED OUT TO ITS OWN
006130* ELEMENTARY FIELD SIMPLY SO COMPUTE BELOW HAS SOMETHING
006140* NUMERIC TO MULTIPLY AGAINST THE WEIGHT.
006150 322-SUM-WEIGHT-TABLE-1.
006160     MOVE LNPC-CODE (WS-SUBSCRIPT:1) TO WS-CS-DIGIT
006170     COMPUTE WS-CS-PRODUCT =
006180         WS-CS-DIGIT * WS-WEIGHT-1 (WS-SUBSCRIPT)
006190     ADD WS-CS-PRODUCT TO WS-CS-SUM-1.
006200
006210* SECOND-PASS WEIGHTS -- ONLY REACHED WHEN THE FIRST PASS
006220* CAME BACK WITH REMAINDER 10.  IN PRACTICE THIS HAPPENS
006230* FOR ROUGHLY ONE CODE IN ELEVEN, SO IT IS NOT A RARE PATH.
006240 324-SUM-WEIGHT-TABLE-2.
006250     MOVE LNPC-CODE (WS-SUBSCRIPT:1) TO WS-CS-DIGIT
006260     COMPUTE WS-CS-PRODUCT =
006270         WS-CS-DIGIT * WS-WEIGHT-2 (WS-SUBSCRIPT)
006280     ADD WS-CS-PRODUCT TO WS-CS-SUM-2.
006290
006300******************************************************************
006310* BUSINESS RULE 2 - LOAN AMOUNT RANGE.  REJECT MESSAGE 2.
006320* THE REQUESTED AMOUNT ITSELF IS TESTED HERE; WHAT THE
006330* APPLICANT IS ACTUALLY APPROVED FOR IS A SEPARATE NUMBER
006340* COMPUTED LATER BY 600-RESOLVE-LOAN-AMOUNT-PERIOD.  A
006350* REQUEST OF EXACTLY THE MINIMUM OR MAXIMUM PASSES -- THE
006360* LIMITS ARE INCLUSIVE ON BOTH ENDS.
006370******************************************************************
006380 330-VALIDATE-LOAN-AMOUNT.
006390     IF LNAP-LOAN-AMOUNT-REQ < LN-MINIMUM-LOAN-AMOUNT OR
006400        LNAP-LOAN-AMOUNT-REQ > LN-MAXIMUM-LOAN-AMOUNT
006410         MOVE 2 TO WS-MSG-SUBSCRIPT
006420         MOVE "Y" TO WS-REJECT-SW
006430     END-IF.
006440
006450******************************************************************
006460* BUSINESS RULE 3 - LOAN PERIOD RANGE.  REJECT MESSAGE 3.
006470* LN-MINIMUM-LOAN-PERIOD/LN-MAXIMUM-LOAN-PERIOD ARE MONTHS,
006480* NOT YEARS -- UNDERWRITING HAS ALWAYS QUOTED TERM LENGTH
006490* IN MONTHS ON THE APPLICATION FORM.  SAME INCLUSIVE-LIMIT
006500* RULE AS 330 ABOVE APPLIES HERE.
006510******************************************************************
006520 340-VALIDATE-LOAN-PERIOD.
006530     IF LNAP-LOAN-PERIOD-REQ < LN-MINIMUM-LOAN-PERIOD OR
006540        LNAP-LOAN-PERIOD-REQ > LN-MAXIMUM-LOAN-PERIOD
006550         MOVE 3 TO WS-MSG-SUBSCRIPT
006560         MOVE "Y" TO WS-REJECT-SW
006570     END-IF.
006580
006590******************************************************************
006600* BUSINESS RULE 4 - AGE ELIGIBILITY.  REJECT MESSAGE 4.
006610* TWO SEPARATE TESTS SHARE ONE MESSAGE NUMBER: TOO YOUNG
006620* (420) AND TOO OLD TO CARRY THE LOAN OUT TO THE RISK
006630* HORIZON (430).  UNDERWRITING NEVER ASKED FOR SEPARATE
006640* WORDING ON THE TWO, SO NEITHER HAS ITS OWN MESSAGE SLOT.
006650******************************************************************
006660 400-VALIDATE-AGE-ELIGIBILITY.
006670     PERFORM 410-DECODE-BIRTH-DATE
006680     PERFORM 420-CHECK-MINIMUM-AGE
006690     IF WS-APPLICATION-REJECTED
006700         GO TO 400-EXIT
006710     END-IF
006720     PERFORM 430-CHECK-MAXIMUM-AGE.
006730 400-EXIT.
006740     EXIT.
006750
006760* LAST DIGIT OF LNPC-CENTURY-SEX IS ODD FOR MALE, EVEN FOR
006770* FEMALE -- SAME CONVENTION AS THE CENTURY PAIRS IN
006780* LNPC-CODE-BREAKOUT (1/2=1800S, 3/4=1900S, AND SO ON).
006790* DIVIDE BY 2 AND TEST THE REMAINDER RATHER THAN TESTING
006800* THE DIGIT ITSELF SO THE SAME LOGIC COVERS ALL FOUR
006810* CENTURY PAIRS WITHOUT AN EVALUATE.
006820 410-DECODE-BIRTH-DATE.
006830     COMPUTE WS-BIRTH-MMDD =
006840         (LNPC-BIRTH-MM * 100) + LNPC-BIRTH-DD
006850     DIVIDE LNPC-CENTURY-SEX BY 2
006860         GIVING WS-LEAP-QUOTIENT
006870         REMAINDER WS-GENDER-REMAINDER
006880     IF WS-GENDER-REMAINDER = 0
006890         MOVE "F" TO WS-GENDER-SW
006900     ELSE
006910         MOVE "M" TO WS-GENDER-SW
006920     END-IF.
006930
006940* SUBTRACT BIRTH CCYY FROM TODAY CCYY, THEN BACK OFF ONE
006950* YEAR IF THE BIRTHDAY HAS NOT YET COME THIS CALENDAR
006960* YEAR -- WS-TODAY-MD AND WS-BIRTH-MMDD ARE BOTH MMDD SO
006970* THIS IS A SINGLE COMPARISON, NOT A MONTH-AND-DAY PAIR.
006980 420-CHECK-MINIMUM-AGE.
006990     COMPUTE WS-AGE-YEARS = WS-TODAY-CCYY - WS-BIRTH-CCYY
007000     IF WS-TODAY-MD < WS-BIRTH-MMDD
007010         SUBTRACT 1 FROM WS-AGE-YEARS
007020     END-IF
007030     IF WS-AGE-YEARS < LN-MINIMUM-LOAN-AGE
007040         MOVE 4 TO WS-MSG-SUBSCRIPT
007050         MOVE "Y" TO WS-REJECT-SW
007060     END-IF.
007070
007080* CR-0711: YEARS-TO-HORIZON IS LN-RISK-HORIZON-MONTHS / 12
007090* SO A CHANGE TO THE HORIZON TABLE ENTRY NEEDS NO RECOMPILE.
007100 430-CHECK-MAXIMUM-AGE.
007110     COMPUTE WS-HORIZON-YEARS =
007120         LN-RISK-HORIZON-MONTHS / 12
007130     COMPUTE WS-MATURITY-CCYY =
007140         WS-TODAY-CCYY + WS-HORIZON-YEARS
007150     COMPUTE WS-MATURITY-YYYYMMDD =
007160         (WS-MATURITY-CCYY * 10000) + WS-TODAY-MD
007170     IF WS-APPLICANT-MALE
007180         COMPUTE WS-MAX-AGE-CCYY =
007190             WS-BIRTH-CCYY + LN-MAXIMUM-LOAN-AGE-MALE
007200     ELSE
007210         COMPUTE WS-MAX-AGE-CCYY =
007220             WS-BIRTH-CCYY + LN-MAXIMUM-LOAN-AGE-FEMALE
007230     END-IF
007240     COMPUTE WS-MAX-AGE-YYYYMMDD =
007250         (WS-MAX-AGE-CCYY * 10000) + WS-BIRTH-MMDD
007260     IF WS-MAX-AGE-YYYYMMDD < WS-MATURITY-YYYYMMDD
007270         MOVE 4 TO WS-MSG-SUBSCRIPT
007280         MOVE "Y" TO WS-REJECT-SW
007290     END-IF.
007300
007310******************************************************************
007320* BUSINESS RULE 5 - CREDIT MODIFIER LOOKUP.  THE DEBT
007330* BUCKET REJECTS WITH MESSAGE 5 (NO VALID LOAN FOUND).
007340* THE LAST FOUR DIGITS OF THE PERSONAL CODE (SERIAL PLUS
007350* CHECK DIGIT) ARE TREATED AS A PSEUDO-RANDOM BUCKET
007360* NUMBER FOR GRADING PURPOSES ONLY -- THEY ARE NOT A
007370* CREDIT BUREAU SCORE AND HAVE NEVER BEEN TREATED AS ONE.
007380******************************************************************
007390 500-COMPUTE-CREDIT-MODIFIER.
007400     IF LNPC-LAST-4-DIGITS <= LN-DEBT-BUCKET-LIMIT
007410         MOVE 5 TO WS-MSG-SUBSCRIPT
007420         MOVE "Y" TO WS-REJECT-SW
007430         GO TO 500-EXIT
007440     END-IF
007450     IF LNPC-LAST-4-DIGITS <= LN-SEGMENT-1-LIMIT
007460         MOVE LN-SEGMENT-1-MODIFIER TO WS-CREDIT-MODIFIER
007470         GO TO 500-EXIT
007480     END-IF
007490     IF LNPC-LAST-4-DIGITS <= LN-SEGMENT-2-LIMIT
007500         MOVE LN-SEGMENT-2-MODIFIER TO WS-CREDIT-MODIFIER
007510         GO TO 500-EXIT
007520     END-IF
007530     MOVE LN-SEGMENT-3-MODIFIER TO WS-CREDIT-MODIFIER.
007540 500-EXIT.
007550     EXIT.
007560
007570******************************************************************
007580* BUSINESS RULE 6 - LOAN AMOUNT/PERIOD RESOLUTION.  THE
007590* CANDIDATE AMOUNT IS THE CREDIT MODIFIER TIMES THE PERIOD.
007600* IF THAT ALREADY CLEARS THE SHOP MAXIMUM AT THE REQUESTED
007610* PERIOD, APPROVE THE MAXIMUM AT THAT PERIOD (NO REDUCTION).
007620* OTHERWISE THE PERIOD IS EXTENDED ONE MONTH AT A TIME, UP
007630* TO THE SHOP MAXIMUM PERIOD, UNTIL THE RECOMPUTED CANDIDATE
007640* AMOUNT CLEARS THE SHOP MINIMUM.
007650******************************************************************
007660 600-RESOLVE-LOAN-AMOUNT-PERIOD.
007670     MOVE LNAP-LOAN-PERIOD-REQ TO WS-WORK-PERIOD
007680     COMPUTE WS-CANDIDATE-AMOUNT =
007690         WS-CREDIT-MODIFIER * WS-WORK-PERIOD
007700     IF WS-CANDIDATE-AMOUNT >= LN-MAXIMUM-LOAN-AMOUNT
007710         MOVE LN-MAXIMUM-LOAN-AMOUNT TO LNDC-LOAN-AMOUNT-APPR
007720         MOVE WS-WORK-PERIOD TO LNDC-LOAN-PERIOD-APPR
007730         GO TO 600-EXIT
007740     END-IF
007750     PERFORM 610-EXTEND-LOAN-PERIOD
007760         UNTIL WS-CANDIDATE-AMOUNT >= LN-MINIMUM-LOAN-AMOUNT OR
007770               WS-WORK-PERIOD > LN-MAXIMUM-LOAN-PERIOD
007780     IF WS-CANDIDATE-AMOUNT < LN-MINIMUM-LOAN-AMOUNT
007790         MOVE 5 TO WS-MSG-SUBSCRIPT
007800         MOVE "Y" TO WS-REJECT-SW
007810         GO TO 600-EXIT
007820     END-IF
007830     MOVE WS-CANDIDATE-AMOUNT TO LNDC-LOAN-AMOUNT-APPR
007840     MOVE WS-WORK-PERIOD TO LNDC-LOAN-PERIOD-APPR.
007850 600-EXIT.
007860     EXIT.
007870
007880* CR-0390: SEGMENT-2 UPPER LIMIT CORRECTION MOVED THE SHOP
007890* MINIMUM TEST HERE FROM A FLAT ADD TO A TRUE RECOMPUTE OF
007900* MODIFIER TIMES PERIOD, SO EXTENDED PERIODS PRICE THE SAME
007910* AS IF THEY HAD BEEN REQUESTED DIRECTLY.  BEFORE THIS FIX
007920* A LONG-PERIOD LOAN COULD COME OUT A FEW DOLLARS RICHER
007930* THAN IT SHOULD HAVE, WHICH IS HOW UNDERWRITING FOUND IT.
007940 610-EXTEND-LOAN-PERIOD.
007950     ADD 1 TO WS-WORK-PERIOD
007960     COMPUTE WS-CANDIDATE-AMOUNT =
007970         WS-CREDIT-MODIFIER * WS-WORK-PERIOD.
007980
007990******************************************************************
008000* CR-1066: REJECT MESSAGE TEXT IS LOOKED UP FROM LN-ERROR-MSG
008010* (LNRECS) BY WS-MSG-SUBSCRIPT SO WORDING CHANGES STAY OUT
008020* OF THIS PROGRAM.  700 HANDLES THE APPROVED SIDE OF THE
008030* DECISION; 710 BELOW HANDLES THE REJECTED SIDE.  BOTH
008040* WRITE EXACTLY ONE LOANDEC RECORD PER APPLICATION READ.
008050******************************************************************
008060 700-WRITE-APPROVED-DECISION.
008070     MOVE LNAP-PERSONAL-CODE TO LNDC-PERSONAL-CODE
008080     MOVE "A" TO LNDC-DECISION-STATUS
008090     MOVE SPACES TO LNDC-ERROR-MESSAGE
008100     WRITE LOAN-DECISION-IO-REC FROM LOAN-DECISION-REC.
008110
008120* A REJECTED APPLICATION STILL GETS ONE LOANDEC RECORD SO
008130* LOANAPP AND LOANDEC STAY IN STEP ONE-FOR-ONE -- THE
008140* AMOUNT/PERIOD FIELDS ARE ZEROED AND THE REASON TEXT
008150* COMES FROM WHICHEVER VALIDATION STEP SET WS-MSG-SUBSCRIPT.
008160 710-WRITE-REJECTED-DECISION.
008170     MOVE LNAP-PERSONAL-CODE TO LNDC-PERSONAL-CODE
008180     MOVE "R" TO LNDC-DECISION-STATUS
008190     MOVE ZEROS TO LNDC-LOAN-AMOUNT-APPR
008200     MOVE ZEROS TO LNDC-LOAN-PERIOD-APPR
008210     MOVE LN-ERROR-MSG (WS-MSG-SUBSCRIPT) TO LNDC-ERROR-MESSAGE
008220     WRITE LOAN-DECISION-IO-REC FROM LOAN-DECISION-REC.
008230
008240******************************************************************
008250* RUN CONTROL TOTALS FOR THE LOANRPT TRAILER LINES.  THIS
008260* IS THE ONLY PLACE IN THE PROGRAM THAT ADDS TO WS-COUNTERS --
008270* IF THE TRAILER EVER DISAGREES WITH A MANUAL COUNT OF
008280* LOANDEC, START THE AUDIT HERE, NOT IN 700/710.
008290******************************************************************
008300 800-ACCUMULATE-CONTROL-TOTALS.
008310     IF LNDC-APPROVED
008320         ADD 1 TO WS-COUNT-APPROVED
008330         ADD LNDC-LOAN-AMOUNT-APPR TO WS-SUM-LOAN-AMOUNT-APPR
008340     ELSE
008350         ADD 1 TO WS-COUNT-REJECTED
008360     END-IF.
008370
008380******************************************************************
008390* END-OF-RUN CONTROL REPORT.  LOAD THE TOTALS INTO THE
008400* REDEFINED TRAILER GROUP, THEN WRITE EACH 80-BYTE LINE
008410* IN THE TABLE OUT TO LOANRPT IN TURN.  WS-RPT-COUNT-APPR
008420* PLUS WS-RPT-COUNT-REJ SHOULD ALWAYS EQUAL THE NUMBER OF
008430* RECORDS ON LOANDEC -- THAT IS THE FIRST THING OPERATIONS
008440* CHECKS WHEN A RUN IS QUESTIONED.
008450******************************************************************
008460 900-WRITE-CONTROL-REPORT.
008470     MOVE WS-COUNT-APPROVED TO WS-RPT-COUNT-APPR
008480     MOVE WS-COUNT-REJECTED TO WS-RPT-COUNT-REJ
008490     MOVE WS-SUM-LOAN-AMOUNT-APPR TO WS-RPT-SUM-AMT
008500     PERFORM 910-WRITE-ONE-TRAILER-LINE
008510         VARYING WS-SUBSCRIPT FROM 1 BY 1
008520         UNTIL WS-SUBSCRIPT > 3.
008530
008540* SAME ONE-LINE-PER-SUBSCRIPT IDIOM AS 130-WRITE-REPORT-
008550* HEADINGS ABOVE, WALKING THE TRAILER TABLE INSTEAD OF
008560* THE HEADER TABLE.  KEEPING THE TWO PARAGRAPHS SEPARATE
008570* RATHER THAN SHARING ONE TABLE-WALK PARAGRAPH COST A FEW
008580* LINES OF CODE BUT KEEPS 130 AND 910 EACH FREE TO CHANGE
008590* WITHOUT TOUCHING THE OTHER.
008600 910-WRITE-ONE-TRAILER-LINE.
008610     WRITE CTL-RPT-REC FROM WS-RPT-TRL-LINE (WS-SUBSCRIPT).
008620
008630* END OF RUN.  NOTHING FANCY -- ALL THREE FILES CLOSE
008640* REGARDLESS OF WHETHER ANY APPLICATIONS WERE READ.  THERE
008650* IS NO WITH LOCK OR REEL/UNIT CLAUSE NEEDED HERE -- NONE
008660* OF THE THREE DATA SETS IS MULTI-VOLUME IN PRACTICE.
008670 950-CLOSE-FILES.
008680     CLOSE LOAN-APPLICATION-FILE
008690     CLOSE LOAN-DECISION-FILE
008700     CLOSE CONTROL-REPORT-FILE.
